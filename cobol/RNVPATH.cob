000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      RNVPATH IS INITIAL.
000500 AUTHOR.          TREVOR KIRBY TVK.
000600 INSTALLATION.    NETWORK SCHEDULING - BRANCH TRANSPORT DESK.
000700 DATE-WRITTEN.    14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.        NONE.
001000*
001100*DESCRIPTION :  MAIN BATCH DRIVER FOR THE ROUTE-PLANNING RUN.
001200*               LOADS THE STATION/LINE/CONNECTION NETWORK ONCE
001300*               (RNVMAP), BUILDS THE NEIGHBOUR GRAPH ONCE
001400*               (RNVGRF), THEN READS FILE QUERIES ONE RECORD AT
001500*               A TIME, CALLING RNVDJK FOR EACH AND PRINTING A
001600*               PATH REPORT BLOCK TO FILE PATHREPORT.  CONTROL
001700*               TOTALS ARE PRINTED AT END OF RUN.
001800*
001900*----------------------------------------------------------------*
002000* HISTORY OF MODIFICATION:                                      *
002100*----------------------------------------------------------------*
002200* TAG     DEV      DATE        DESCRIPTION                      *
002300* ------  -------  ----------  -------------------------------- *
002400* RTE001  ACNTVK   14/03/1991  INITIAL VERSION.                  *
002500* RTE002  ACNTVK   02/04/1991  ADD CALL TO RNVGRF - NEIGHBOUR     *
002600*                              GRAPH WAS FORMERLY BUILT INLINE.  *
002700* RTE014  ACNTVK   02/11/1994  ERROR BLOCK LAYOUT CHANGED TO      *
002800*                              MATCH TIMETABLING'S NEW REPORT     *
002900*                              STANDARD (REQUEST TT-94-118).     *
003000* Y2K004  TMPHSE   14/12/1998  YEAR 2000 REVIEW - NO DATE         *
003100*                              HANDLING IN THIS PROGRAM. NO       *
003200*                              CHANGE REQUIRED. SIGNED OFF.      *
003300* RTE057  ACNDSL   19/06/2001  CONTINUE PROCESSING QUERIES EVEN   *
003400*                              WHEN THE NETWORK LOAD REPORTS AN   *
003500*                              ERROR - EVERY QUERY THEN REJECTS   *
003600*                              CLEANLY INSTEAD OF THE RUN         *
003700*                              ABENDING PARTWAY THROUGH.          *
003800* RTE081  ACNDSL   03/02/2003  STATION TABLE WIDENED TO 53 BYTES  *
003900*                              PER ENTRY - SEE RNVSTA.            *
004000*----------------------------------------------------------------*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004900                   UPSI-0 IS UPSI-SWITCH-0
005000                     ON  STATUS IS U0-ON
005100                     OFF STATUS IS U0-OFF.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT QUERIES      ASSIGN TO QUERIES
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS WK-C-FILE-STATUS.
005800     SELECT PATHREPORT   ASSIGN TO PATHREPORT
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS WK-C-FILE-STATUS.
006100*
006200***************
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600*
006700 FD  QUERIES.
006800 01  QRY-FILE-REC.
006900     05  QRY-FILE-START          PIC X(30).
007000     05  QRY-FILE-END            PIC X(30).
007100     05  FILLER                  PIC X(01).
007200*
007300 FD  PATHREPORT.
007400 01  PRT-FILE-REC.
007500     05  PRT-FILE-TEXT           PIC X(79).
007600     05  FILLER                  PIC X(01).
007700*
007800 WORKING-STORAGE SECTION.
007900*************************
008000 01  FILLER                   PIC X(24)   VALUE
008100     "** PROGRAM RNVPATH   **".
008200*
008300 01  WK-C-COMMON.
008400     COPY RNVCMN.
008500*
008600*  NETWORK TABLES - OWNED HERE, PASSED BY REFERENCE TO RNVMAP,
008700*  RNVGRF AND RNVDJK.  NOT BUILT LOCALLY BY ANY OF THEM.
008800*
008900     COPY RNVSTA.
009000     COPY RNVLIN.
009100     COPY RNVCON.
009200     COPY RNVNBR.
009300*
009400*  CALL/RESULT RECORDS SHARED WITH THE SUBPROGRAMS.
009500*
009600     COPY RNVNLR.
009700     COPY RNVDJR.
009800*
009900 01  WK-QRY-EOF-SW             PIC X(01)    VALUE "N".
010000     88  WK-QRY-EOF                         VALUE "Y".
010100     88  WK-QRY-NOT-EOF                     VALUE "N".
010200*
010300 01  WK-RUN-TOTALS.
010400     05  WK-QUERIES-READ       PIC S9(05)   COMP VALUE ZERO.
010500     05  WK-PATHS-FOUND        PIC S9(05)   COMP VALUE ZERO.
010600     05  WK-QUERIES-REJECTED   PIC S9(05)   COMP VALUE ZERO.
010700     05  FILLER                PIC X(04).
010800*
010900*  REPORT LINE LAYOUTS - ONE WORKING-STORAGE PRINT AREA PER
011000*  LINE TYPE, ALL 80 BYTES WIDE TO MATCH PRT-FILE-REC.
011100*
011200 01  WK-PRT-HEADER.
011300     05  FILLER                PIC X(07)  VALUE "ROUTE: ".
011400     05  PRT-HDR-START         PIC X(30).
011500     05  FILLER                PIC X(04)  VALUE " -> ".
011600     05  PRT-HDR-END           PIC X(30).
011700     05  FILLER                PIC X(09)  VALUE SPACES.
011800*
011900 01  WK-PRT-DETAIL.
012000     05  FILLER                PIC X(02)  VALUE SPACES.
012100     05  PRT-DET-SEQ           PIC 9(03).
012200     05  FILLER                PIC X(02)  VALUE SPACES.
012300     05  PRT-DET-ID            PIC X(04).
012400     05  FILLER                PIC X(02)  VALUE SPACES.
012500     05  PRT-DET-NAME          PIC X(30).
012600     05  FILLER                PIC X(37)  VALUE SPACES.
012700*
012800 01  WK-PRT-TRAILER.
012900     05  FILLER                PIC X(02)  VALUE SPACES.
013000     05  FILLER                PIC X(10)  VALUE "STATIONS: ".
013100     05  PRT-TRL-COUNT         PIC 9(03).
013200     05  FILLER                PIC X(14)  VALUE "  TOTAL TIME: ".
013300     05  PRT-TRL-TIME          PIC 9(04).
013400     05  FILLER                PIC X(04)  VALUE " MIN".
013500     05  FILLER                PIC X(43)  VALUE SPACES.
013600*
013700 01  WK-PRT-ERROR.
013800     05  FILLER                PIC X(02)  VALUE SPACES.
013900     05  FILLER                PIC X(31)  VALUE
014000         "ERROR: INPUT STATIONS NOT VALID".
014100     05  FILLER                PIC X(47)  VALUE SPACES.
014200*
014300 01  WK-PRT-CONTROL-TOTALS.
014400     05  FILLER                PIC X(13)  VALUE "QUERIES READ ".
014500     05  PRT-TOT-READ          PIC 9(05).
014600     05  FILLER                PIC X(02)  VALUE SPACES.
014700     05  FILLER                PIC X(12)  VALUE "PATHS FOUND ".
014800     05  PRT-TOT-FOUND         PIC 9(05).
014900     05  FILLER                PIC X(02)  VALUE SPACES.
015000     05  FILLER                PIC X(09)  VALUE "REJECTED ".
015100     05  PRT-TOT-REJECT        PIC 9(05).
015200     05  FILLER                PIC X(27)  VALUE SPACES.
015300*
015400*  ALTERNATE RAW VIEW OF THE CONTROL-TOTALS LINE, KEPT FOR THE
015500*  SAME DUMP-READING REASON AS THE OTHER MODULES IN THIS RUN.
015600*
015700 01  WK-PRT-CONTROL-TOTALS-R REDEFINES WK-PRT-CONTROL-TOTALS.
015800     05  FILLER                PIC X(80).
015900*
016000 EJECT
016100****************************************************************
016200 PROCEDURE DIVISION.
016300****************************************************************
016400 MAIN-MODULE.
016500     PERFORM A000-OPEN-FILES
016600        THRU A099-OPEN-FILES-EX.
016700     PERFORM A100-LOAD-NETWORK
016800        THRU A199-LOAD-NETWORK-EX.
016900     PERFORM B050-READ-QUERY
017000        THRU B050-READ-QUERY-EX.
017100     PERFORM B100-RUN-QUERY
017200        THRU B199-RUN-QUERY-EX
017300        UNTIL WK-QRY-EOF.
017400     PERFORM Z000-END-PROGRAM-ROUTINE
017500        THRU Z099-END-PROGRAM-ROUTINE-EX.
017600     GOBACK.
017700*
017800*----------------------------------------------------------------*
017900 A000-OPEN-FILES.
018000*----------------------------------------------------------------*
018100     OPEN INPUT  QUERIES.
018200     OPEN OUTPUT PATHREPORT.
018300 A099-OPEN-FILES-EX.
018400     EXIT.
018500*
018600*----------------------------------------------------------------*
018700*    LOAD THE NETWORK AND BUILD THE NEIGHBOUR GRAPH, ONCE, AT
018800*    THE START OF THE RUN.  A LOAD ERROR IS NOT FATAL HERE - AN
018900*    EMPTY STATION TABLE AND/OR EMPTY GRAPH MAKES EVERY QUERY
019000*    FAIL CLEANLY IN RNVDJK, WHICH IS THE BEHAVIOUR TIMETABLING
019100*    ASKED FOR (SEE RTE057).
019200*----------------------------------------------------------------*
019300 A100-LOAD-NETWORK.
019400     SET WK-C-NLR-LOAD-MAP TO TRUE.
019500     CALL "RNVMAP" USING RNV-STATION-TABLE
019600                         RNV-LINE-TABLE
019700                         RNV-CONNECTION-TABLE
019800                         WK-C-NLR-RECORD.
019900     SET WK-C-NLR-BUILD-GRAPH TO TRUE.
020000     CALL "RNVGRF" USING RNV-CONNECTION-TABLE
020100                         RNV-NEIGHBOUR-TABLE
020200                         WK-C-NLR-RECORD.
020300 A199-LOAD-NETWORK-EX.
020400     EXIT.
020500*
020600*----------------------------------------------------------------*
020700 B050-READ-QUERY.
020800*----------------------------------------------------------------*
020900     READ QUERIES
021000         AT END
021100             SET WK-QRY-EOF TO TRUE
021200     END-READ.
021300 B050-READ-QUERY-EX.
021400     EXIT.
021500*
021600*----------------------------------------------------------------*
021700*    ONE ROUTE QUERY - CALL RNVDJK, THEN PRINT EITHER A PATH
021800*    REPORT BLOCK OR AN ERROR BLOCK, THEN READ THE NEXT QUERY.
021900*----------------------------------------------------------------*
022000 B100-RUN-QUERY.
022100     ADD 1 TO WK-QUERIES-READ.
022200     MOVE QRY-FILE-START TO WK-C-DJK-START-NAME.
022300     MOVE QRY-FILE-END   TO WK-C-DJK-END-NAME.
022400     CALL "RNVDJK" USING RNV-STATION-TABLE
022500                         RNV-NEIGHBOUR-TABLE
022600                         WK-C-DJK-RECORD.
022700     PERFORM B500-WRITE-HEADER
022800        THRU B500-WRITE-HEADER-EX.
022900     IF  WK-C-DJK-PATH-FOUND
023000         ADD 1 TO WK-PATHS-FOUND
023100         PERFORM B600-WRITE-DETAIL
023200            THRU B699-WRITE-DETAIL-EX
023300            VARYING DJK-PX FROM 1 BY 1
023400            UNTIL DJK-PX > WK-C-DJK-STA-COUNT
023500         PERFORM B700-WRITE-TRAILER
023600            THRU B700-WRITE-TRAILER-EX
023700     ELSE
023800         ADD 1 TO WK-QUERIES-REJECTED
023900         PERFORM B800-WRITE-ERROR-BLOCK
024000            THRU B800-WRITE-ERROR-BLOCK-EX
024100     END-IF.
024200     PERFORM B050-READ-QUERY
024300        THRU B050-READ-QUERY-EX.
024400 B199-RUN-QUERY-EX.
024500     EXIT.
024600*
024700*----------------------------------------------------------------*
024800 B500-WRITE-HEADER.
024900*----------------------------------------------------------------*
025000     MOVE QRY-FILE-START TO PRT-HDR-START.
025100     MOVE QRY-FILE-END   TO PRT-HDR-END.
025200     MOVE WK-PRT-HEADER TO PRT-FILE-REC.
025300     WRITE PRT-FILE-REC.
025400 B500-WRITE-HEADER-EX.
025500     EXIT.
025600*
025700*----------------------------------------------------------------*
025800 B600-WRITE-DETAIL.
025900*----------------------------------------------------------------*
026000     MOVE DJK-PX                       TO PRT-DET-SEQ.
026100     MOVE WK-C-DJK-PATH-ID (DJK-PX)     TO PRT-DET-ID.
026200     MOVE WK-C-DJK-PATH-NAME (DJK-PX)   TO PRT-DET-NAME.
026300     MOVE WK-PRT-DETAIL TO PRT-FILE-REC.
026400     WRITE PRT-FILE-REC.
026500 B699-WRITE-DETAIL-EX.
026600     EXIT.
026700*
026800*----------------------------------------------------------------*
026900 B700-WRITE-TRAILER.
027000*----------------------------------------------------------------*
027100     MOVE WK-C-DJK-STA-COUNT   TO PRT-TRL-COUNT.
027200     MOVE WK-C-DJK-TOTAL-TIME  TO PRT-TRL-TIME.
027300     MOVE WK-PRT-TRAILER TO PRT-FILE-REC.
027400     WRITE PRT-FILE-REC.
027500 B700-WRITE-TRAILER-EX.
027600     EXIT.
027700*
027800*----------------------------------------------------------------*
027900 B800-WRITE-ERROR-BLOCK.
028000*----------------------------------------------------------------*
028100     MOVE WK-PRT-ERROR TO PRT-FILE-REC.
028200     WRITE PRT-FILE-REC.
028300 B800-WRITE-ERROR-BLOCK-EX.
028400     EXIT.
028500*
028600*----------------------------------------------------------------*
028700 Z000-END-PROGRAM-ROUTINE.
028800*----------------------------------------------------------------*
028900     MOVE WK-QUERIES-READ     TO PRT-TOT-READ.
029000     MOVE WK-PATHS-FOUND      TO PRT-TOT-FOUND.
029100     MOVE WK-QUERIES-REJECTED TO PRT-TOT-REJECT.
029200     MOVE WK-PRT-CONTROL-TOTALS TO PRT-FILE-REC.
029300     WRITE PRT-FILE-REC.
029400     CLOSE QUERIES PATHREPORT.
029500 Z099-END-PROGRAM-ROUTINE-EX.
029600     EXIT.
029700*
029800******************************************************************
029900************** END OF PROGRAM SOURCE -  RNVPATH ****************
030000******************************************************************
