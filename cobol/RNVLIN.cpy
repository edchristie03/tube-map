000100*----------------------------------------------------------------*
000200* RNVLIN - LINE RECORD AND IN-MEMORY LINE TABLE                 *
000300*          COPIED INTO RNVMAP (FD + LOAD) AND INTO RNVPATH FOR   *
000400*          THE RUN-HEADER LINE-COUNT DISPLAY.                    *
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                      *
000700*----------------------------------------------------------------*
000800* RTE001 - ACNTVK  - 14/03/1991 - INITIAL VERSION.               *
000900* RTE094 - ACNDSL  - 28/07/2004 - ADD LIN-IX2 SO RNVMAP CAN      *
001000*                    SEARCH THE LINE TABLE AT CONNECTION-LOAD    *
001100*                    TIME TO VALIDATE CON-FILE-LINE-ID, WITHOUT   *
001200*                    DISTURBING LIN-IX WHILE A200-LOAD-LINES IS   *
001300*                    STILL RUNNING - JIRA RTE-1151.                *
001400*----------------------------------------------------------------*
001500*
001600*  INPUT RECORD - ONE PER LINE, FILE LINES.
001700*
001800 01  RNV-LINE-REC.
001900     05  LIN-ID                  PIC X(04).
002000     05  LIN-NAME                PIC X(30).
002100     05  FILLER                  PIC X(01).
002200*
002300*  IN-MEMORY LINE TABLE - LOADED BY RNVMAP.  THE LINE IS NOT
002400*  USED BY THE DIJKSTRA ROUTINE (NO INTERCHANGE PENALTY - SEE
002500*  BUSINESS RULES) BUT THE TABLE IS RETAINED FOR THE RUN-HEADER
002600*  LINE COUNT AND FOR FUTURE REPORTING.
002700*
002800 01  RNV-LINE-TABLE.
002900     05  LIN-TAB-COUNT           PIC S9(05)     COMP.
003000     05  LIN-TAB-ENTRY           OCCURS 13 TIMES
003100                                  INDEXED BY LIN-IX LIN-IX2.
003200         10  LIN-TAB-ID          PIC X(04).
003300         10  LIN-TAB-NAME        PIC X(30).
003400         10  FILLER              PIC X(06).
