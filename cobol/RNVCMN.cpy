000100*----------------------------------------------------------------*
000200* RNVCMN - COMMON WORK AREA - FILE STATUS / CONDITION NAMES      *
000300*          COPIED INTO THE WORKING-STORAGE SECTION OF EVERY      *
000400*          RNV ROUTINE SO FILE STATUS TESTS READ THE SAME WAY    *
000500*          ACROSS THE WHOLE NETWORK-PATH SUITE.                  *
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                      *
000800*----------------------------------------------------------------*
000900* RTE001 - ACNTVK  - 14/03/1991 - INITIAL VERSION.               *
001000* RTE014 - ACNMWT  - 02/11/1994 - ADD WK-C-END-OF-FILE AS A      *
001100*                    GENERIC 88 AGAINST THE AS/400 FILE STATUS   *
001200*                    CODES, FOR ANY ROUTINE THAT COPIES RNVCMN - *
001300*                    NOT WIRED TO A PARTICULAR FILE HERE.        *
001400* RTE057 - ACNDSL  - 19/06/2001 - ADD WK-C-DUPLICATE-KEY (STATUS *
001500*                    22) TO THE SAME GENERIC BLOCK.  RNVGRF'S    *
001600*                    OWN PARALLEL-CONNECTION SEARCH TESTS ITS    *
001700*                    LOCAL WK-GRF-NBR-FOUND-SW INSTEAD - THIS 88 *
001800*                    REMAINS AVAILABLE FOR A FUTURE KEYED FILE.  *
001900*----------------------------------------------------------------*
002000* RTE097 - ACNDSL  - 03/08/2004 - STANDARDS REVIEW NOTED RTE014  *
002100*                    AND RTE057 ABOVE OVERSTATED WHO USES THESE  *
002200*                    88S - RNVMAP AND RNVPATH KEEP THEIR OWN     *
002300*                    LOCAL EOF SWITCHES (WK-C-STA-EOF-SW AND     *
002400*                    FRIENDS, WK-QRY-EOF-SW) RATHER THAN TESTING *
002500*                    WK-C-END-OF-FILE.  WORDING CORRECTED ABOVE  *
002600*                    - NO DATA DIVISION CHANGE.                  *
002700*----------------------------------------------------------------*
002800     05  WK-C-FILE-STATUS        PIC X(02).
002900         88  WK-C-SUCCESSFUL                VALUE "00".
003000         88  WK-C-END-OF-FILE               VALUE "10".
003100         88  WK-C-RECORD-NOT-FOUND          VALUE "23".
003200         88  WK-C-DUPLICATE-KEY             VALUE "22".
003300         88  WK-C-PERMANENT-ERROR           VALUE "30" "90"
003400                                              "91" "92" "93".
003500
003600     05  WK-C-SWITCHES.
003700         10  WK-C-FOUND           PIC X(01) VALUE "Y".
003800         10  WK-C-NOT-FOUND       PIC X(01) VALUE "N".
003900         10  FILLER               PIC X(06).
