000100*----------------------------------------------------------------*
000200* RNVNLR - NETWORK LOAD RESULT - LINKAGE RECORD PASSED FROM      *
000300*          RNVPATH TO RNVMAP (MAP LOAD) AND TO RNVGRF (GRAPH     *
000400*          BUILD), ONE CALL EACH, EVERY RUN.  WK-C-NLR-FUNCTION  *
000500*          JUST MARKS WHICH STEP FILLED IN THE RESULT, FOR THE   *
000600*          SYSOPS DUMP - NEITHER CALLED ROUTINE TESTS IT.        *
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:                                      *
000900*----------------------------------------------------------------*
001000* RTE001 - ACNTVK  - 14/03/1991 - INITIAL VERSION.               *
001100* RTE044 - ACNDSL  - 23/05/1999 - ADD WK-C-NLR-NBR-COUNT SO THE   *
001200*                    RUN-HEADER CAN REPORT HOW MANY STATIONS     *
001300*                    CAME OUT WITH AT LEAST ONE NEIGHBOUR.       *
001400*----------------------------------------------------------------*
001500 01  WK-C-NLR-RECORD.
001600     05  WK-C-NLR-INPUT.
001700         10  WK-C-NLR-FUNCTION   PIC X(01).
001800             88  WK-C-NLR-LOAD-MAP          VALUE "M".
001900             88  WK-C-NLR-BUILD-GRAPH       VALUE "G".
002000     05  WK-C-NLR-OUTPUT.
002100         10  WK-C-NLR-STA-COUNT  PIC 9(05).
002200         10  WK-C-NLR-LIN-COUNT  PIC 9(05).
002300         10  WK-C-NLR-CON-COUNT  PIC 9(05).
002400         10  WK-C-NLR-NBR-COUNT  PIC 9(05).
002500         10  WK-C-NLR-ERROR-CD   PIC X(01).
002600             88  WK-C-NLR-NO-ERROR          VALUE " ".
002700             88  WK-C-NLR-LOAD-ERROR        VALUE "E".
002800         10  WK-C-NLR-FILE       PIC X(08).
002900         10  WK-C-NLR-MODE       PIC X(04).
003000         10  WK-C-NLR-FS         PIC X(02).
003100         10  FILLER              PIC X(10).
