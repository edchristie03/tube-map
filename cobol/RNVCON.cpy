000100*----------------------------------------------------------------*
000200* RNVCON - CONNECTION RECORD AND IN-MEMORY CONNECTION LIST       *
000300*          COPIED INTO RNVMAP (FD + LOAD) AND INTO RNVGRF (THE   *
000400*          NEIGHBOUR-GRAPH BUILDER READS THIS LIST ONCE).        *
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                      *
000700*----------------------------------------------------------------*
000800* RTE001 - ACNTVK  - 14/03/1991 - INITIAL VERSION.               *
000900* RTE033 - ACNMWT  - 11/09/1997 - WIDEN CON-TAB-ENTRY TABLE FROM *
001000*                    1000 TO 2000 OCCURRENCES - PARALLEL LINES   *
001100*                    ON THE SAME PAIR OF STATIONS WERE RUNNING   *
001200*                    THE TABLE OUT DURING THE XMAS TIMETABLE     *
001300*                    LOAD.                                       *
001400*----------------------------------------------------------------*
001500*
001600*  INPUT RECORD - ONE UNDIRECTED EDGE PER RECORD, FILE
001700*  CONNECTIONS.  THE SAME STATION PAIR MAY REPEAT ON SEVERAL
001800*  RECORDS (DIFFERENT LINES, POSSIBLY DIFFERENT TIMES).
001900*
002000 01  RNV-CONNECTION-REC.
002100     05  CON-STA1-ID             PIC X(04).
002200     05  CON-STA2-ID             PIC X(04).
002300     05  CON-LINE-ID             PIC X(04).
002400     05  CON-TIME                PIC 9(03).
002500     05  FILLER                  PIC X(01).
002600*
002700*  IN-MEMORY CONNECTION LIST - LOADED BY RNVMAP IN INPUT ORDER,
002800*  UNCHANGED BY RNVMAP (THE BIDIRECTIONAL EXPANSION IS DONE BY
002900*  RNVGRF, NOT HERE - SEE RNVNBR).
003000*
003100 01  RNV-CONNECTION-TABLE.
003200     05  CON-TAB-COUNT           PIC S9(05)     COMP.
003300     05  CON-TAB-ENTRY           OCCURS 2000 TIMES
003400                                  INDEXED BY CON-IX.
003500         10  CON-TAB-KEY.
003600             15  CON-TAB-STA1-ID PIC X(04).
003700             15  CON-TAB-STA2-ID PIC X(04).
003800         10  CON-TAB-LINE-ID     PIC X(04).
003900         10  CON-TAB-TIME        PIC 9(03).
004000         10  FILLER              PIC X(05).
004100*
004200*  ALTERNATE RAW VIEW, USED ONLY BY A900-CLEAR-TABLES (RNVMAP).
004300*
004400 01  RNV-CONNECTION-TABLE-R REDEFINES RNV-CONNECTION-TABLE.
004500     05  FILLER                  PIC X(04).
004600     05  CON-TAB-RAW             OCCURS 2000 TIMES
004700                                  PIC X(20).
