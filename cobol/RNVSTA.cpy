000100*----------------------------------------------------------------*
000200* RNVSTA - STATION RECORD AND IN-MEMORY STATION TABLE           *
000300*          COPIED INTO RNVMAP (FD + LOAD), AND INTO RNVPATH/     *
000400*          RNVGRF/RNVDJK (LINKAGE, TABLE PASSED BY REFERENCE).   *
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                      *
000700*----------------------------------------------------------------*
000800* RTE001 - ACNTVK  - 14/03/1991 - INITIAL VERSION - STA-TAB-ENTRY*
000900*                    WAS 40 BYTES (ID, NAME, RAW ZONE ONLY).     *
001000* RTE026 - ACNMWT  - 08/07/1996 - ADD STA-TAB-ZONE-LO/-ZONE-HI   *
001100*                    AND STA-TAB-DUAL-ZONE-SW SO THE GRAPH       *
001200*                    ROUTINES DO NOT RE-DECODE THE RAW ZONE ON   *
001300*                    EVERY LOOKUP.  ENTRY GREW TO 48 BYTES.      *
001400* RTE081 - ACNDSL  - 03/02/2003 - ADD STA-TAB-ACTIVE-SW AND PAD  *
001500*                    FILLER TO 53 BYTES PER STANDARDS REVIEW.    *
001600* RTE096 - ACNDSL  - 03/08/2004 - RNV-STATION-TABLE-R'S LEADING  *
001700*                    FILLER WAS ONLY 2 BYTES - STA-TAB-COUNT IS   *
001800*                    PIC S9(05) COMP, A 4-BYTE FULLWORD, SO THE   *
001900*                    REDEFINES WAS MISALIGNED AND A900-CLEAR-     *
002000*                    TABLES' MOVE SPACES TO RNV-STATION-TABLE-R   *
002100*                    WAS BLANKING THE WRONG BYTES - WIDENED TO     *
002200*                    PIC X(04), SAME FIX AS RTE093 IN RNVNBR -     *
002300*                    JIRA RTE-1159.                                *
002400*----------------------------------------------------------------*
002500*
002600*  INPUT RECORD - ONE PER STATION, FILE STATIONS.
002700*
002800 01  RNV-STATION-REC.
002900     05  STA-ID                  PIC X(04).
003000     05  STA-NAME                PIC X(30).
003100     05  STA-ZONE-RAW             PIC 9(02)V9(01).
003200     05  FILLER                  PIC X(01).
003300*
003400*  IN-MEMORY STATION TABLE - LOADED BY RNVMAP, SEARCHED BY
003500*  RNVGRF (BY STA-TAB-ID) AND BY RNVDJK (BY STA-TAB-NAME, THEN
003600*  BY STA-TAB-ID DURING THE DIJKSTRA SCAN).
003700*
003800 01  RNV-STATION-TABLE.
003900     05  STA-TAB-COUNT           PIC S9(05)     COMP.
004000     05  STA-TAB-ENTRY           OCCURS 300 TIMES
004100                                  INDEXED BY STA-IX STA-IX2.
004200         10  STA-TAB-ID          PIC X(04).
004300         10  STA-TAB-NAME        PIC X(30).
004400         10  STA-TAB-ZONE-RAW    PIC 9(02)V9(01).
004500         10  STA-TAB-ZONE-LO     PIC 9(02).
004600         10  STA-TAB-ZONE-HI     PIC 9(02).
004700         10  STA-TAB-DUAL-ZONE-SW PIC X(01).
004800             88  STA-TAB-SINGLE-ZONE       VALUE "N".
004900             88  STA-TAB-DUAL-ZONE         VALUE "Y".
005000         10  STA-TAB-ACTIVE-SW   PIC X(01) VALUE "Y".
005100             88  STA-TAB-ACTIVE             VALUE "Y".
005200             88  STA-TAB-INACTIVE           VALUE "N".
005300         10  FILLER              PIC X(10).
005400*
005500*  ALTERNATE RAW VIEW OF THE SAME TABLE, USED ONLY BY
005600*  A900-CLEAR-TABLES (RNVMAP) TO BLANK THE WHOLE AREA IN ONE
005700*  MOVE INSTEAD OF 300 INITIALIZE STATEMENTS.
005800*
005900 01  RNV-STATION-TABLE-R REDEFINES RNV-STATION-TABLE.
006000     05  FILLER                  PIC X(04).
006100     05  STA-TAB-RAW             OCCURS 300 TIMES
006200                                  PIC X(53).
