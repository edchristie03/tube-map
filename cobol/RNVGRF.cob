000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RNVGRF.
000500 AUTHOR.         TREVOR KIRBY TVK.
000600 INSTALLATION.   NETWORK SCHEDULING - BRANCH TRANSPORT DESK.
000700 DATE-WRITTEN.   02 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO BUILD THE NEIGHBOUR
001200*               ADJACENCY TABLE FROM THE CONNECTION LIST LOADED
001300*               BY RNVMAP.  EVERY CONNECTION CONTRIBUTES TWO
001400*               DIRECTED ENTRIES (A->B AND B->A) - SEE THE
001500*               BIDIRECTIONAL EXPANSION RULE BELOW.
001600*
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:                                      *
001900*----------------------------------------------------------------*
002000* TAG     DEV      DATE        DESCRIPTION                      *
002100* ------  -------  ----------  -------------------------------- *
002200* RTE002  ACNTVK   02/04/1991  INITIAL VERSION.                  *
002300* RTE044  ACNDSL   23/05/1999  KEEP ALL PARALLEL EDGE TIMES, NOT *
002400*                              JUST THE FASTEST - SEE RNVNBR     *
002500*                              HISTORY.  RNVDJK NOW DOES THE     *
002600*                              MINIMUM-EDGE SELECTION.           *
002700* Y2K002  TMPHSE   14/12/1998  YEAR 2000 REVIEW - NO DATE        *
002800*                              HANDLING IN THIS PROGRAM. NO      *
002900*                              CHANGE REQUIRED. SIGNED OFF.      *
003000* RTE057  ACNDSL   19/06/2001  NO CHANGE NEEDED HERE - INVALID    *
003100*                              STATION IDS ARE NOW FILTERED BY   *
003200*                              RNVMAP BEFORE THIS PROGRAM SEES    *
003300*                              THE CONNECTION LIST.               *
003400*----------------------------------------------------------------*
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*
004700***************
004800 DATA DIVISION.
004900***************
005000 FILE SECTION.
005100*
005200 WORKING-STORAGE SECTION.
005300*************************
005400 01  FILLER                   PIC X(24)   VALUE
005500     "** PROGRAM RNVGRF    **".
005600*
005700* ------------------ PROGRAM WORKING STORAGE -------------------*
005800 01  WK-C-COMMON.
005900     COPY RNVCMN.
006000*
006100 01  WK-GRF-WORK-AREA.
006200     05  WK-GRF-FROM-ID       PIC X(04).
006300     05  WK-GRF-TO-ID         PIC X(04).
006400     05  WK-GRF-TIME          PIC 9(03).
006500     05  WK-GRF-STA-FOUND-SW  PIC X(01).
006600         88  WK-GRF-STA-FOUND           VALUE "Y".
006700         88  WK-GRF-STA-NOT-FOUND       VALUE "N".
006800     05  WK-GRF-NBR-FOUND-SW  PIC X(01).
006900         88  WK-GRF-NBR-FOUND           VALUE "Y".
007000         88  WK-GRF-NBR-NOT-FOUND       VALUE "N".
007100     05  FILLER               PIC X(02).
007200*
007300*  RAW VIEW OF THE WORK AREA, KEPT FOR DUMP READING WHEN A
007400*  SYSOPS ABEND CALLOUT IS RAISED AGAINST THIS PROGRAM.
007500*
007600 01  WK-GRF-WORK-AREA-R REDEFINES WK-GRF-WORK-AREA.
007700     05  FILLER               PIC X(15).
007800*
007900****************
008000 LINKAGE SECTION.
008100****************
008200     COPY RNVCON.
008300     COPY RNVNBR.
008400     COPY RNVNLR.
008500*
008600 EJECT
008700****************************************************************
008800 PROCEDURE DIVISION USING RNV-CONNECTION-TABLE
008900                           RNV-NEIGHBOUR-TABLE
009000                           WK-C-NLR-RECORD.
009100****************************************************************
009200 MAIN-MODULE.
009300     PERFORM B900-CLEAR-GRAPH
009400        THRU B900-CLEAR-GRAPH-EX.
009500     PERFORM B000-BUILD-GRAPH
009600        THRU B099-BUILD-GRAPH-EX.
009700     MOVE NBR-TAB-COUNT    TO WK-C-NLR-NBR-COUNT.
009800     GOBACK.
009900*
010000*----------------------------------------------------------------*
010100 B900-CLEAR-GRAPH.
010200*----------------------------------------------------------------*
010300*    INVALID OR ABSENT CONNECTION INPUT LEAVES CON-TAB-COUNT AT
010400*    ZERO (RNVMAP'S JOB), WHICH MAKES THE LOOP BELOW A NO-OP -
010500*    THE RESULT IS AN EMPTY GRAPH, EXACTLY AS BUSINESS RULES
010600*    REQUIRE, WITHOUT ANY SPECIAL-CASE CODE HERE.
010700     MOVE SPACES TO RNV-NEIGHBOUR-TABLE-R.
010800     MOVE ZERO   TO NBR-TAB-COUNT.
010900 B900-CLEAR-GRAPH-EX.
011000     EXIT.
011100*
011200*----------------------------------------------------------------*
011300 B000-BUILD-GRAPH.
011400*----------------------------------------------------------------*
011500     PERFORM B050-EXPAND-ONE-CONNECTION
011600        THRU B050-EXPAND-ONE-CONNECTION-EX
011700        VARYING CON-IX FROM 1 BY 1
011800        UNTIL CON-IX > CON-TAB-COUNT.
011900 B099-BUILD-GRAPH-EX.
012000     EXIT.
012100*
012200 B050-EXPAND-ONE-CONNECTION.
012300     PERFORM B100-EXPAND-FORWARD
012400        THRU B199-EXPAND-FORWARD-EX.
012500     PERFORM B200-EXPAND-REVERSE
012600        THRU B299-EXPAND-REVERSE-EX.
012700 B050-EXPAND-ONE-CONNECTION-EX.
012800     EXIT.
012900*
013000*----------------------------------------------------------------*
013100*    FORWARD EXPANSION - STATION 1 GAINS STATION 2 AS A
013200*    NEIGHBOUR, VIA THIS CONNECTION'S LINE AND TIME.
013300*----------------------------------------------------------------*
013400 B100-EXPAND-FORWARD.
013500     MOVE CON-TAB-STA1-ID (CON-IX) TO WK-GRF-FROM-ID.
013600     MOVE CON-TAB-STA2-ID (CON-IX) TO WK-GRF-TO-ID.
013700     MOVE CON-TAB-TIME (CON-IX)    TO WK-GRF-TIME.
013800     PERFORM B150-ADD-NEIGHBOUR-ENTRY
013900        THRU B159-ADD-NEIGHBOUR-ENTRY-EX.
014000 B199-EXPAND-FORWARD-EX.
014100     EXIT.
014200*
014300*----------------------------------------------------------------*
014400*    REVERSE EXPANSION - THE SAME UNDIRECTED CONNECTION GIVES
014500*    STATION 2 A MATCHING ENTRY BACK TO STATION 1 (THE "SAME
014600*    CONNECTION", NOT A SEPARATE ONE - RULE: EVERY CONNECTION
014700*    CONTRIBUTES EXACTLY TWO DIRECTED ADJACENCY ENTRIES).
014800*----------------------------------------------------------------*
014900 B200-EXPAND-REVERSE.
015000     MOVE CON-TAB-STA2-ID (CON-IX) TO WK-GRF-FROM-ID.
015100     MOVE CON-TAB-STA1-ID (CON-IX) TO WK-GRF-TO-ID.
015200     MOVE CON-TAB-TIME (CON-IX)    TO WK-GRF-TIME.
015300     PERFORM B150-ADD-NEIGHBOUR-ENTRY
015400        THRU B159-ADD-NEIGHBOUR-ENTRY-EX.
015500 B299-EXPAND-REVERSE-EX.
015600     EXIT.
015700*
015800*----------------------------------------------------------------*
015900*    ADD ONE DIRECTED ENTRY (WK-GRF-FROM-ID -> WK-GRF-TO-ID, AT
016000*    WK-GRF-TIME MINUTES).  A PARALLEL LINE ADDS ITS TIME TO THE
016100*    EXISTING ENTRY'S EDGE-TIME LIST INSTEAD OF A NEW ONE.
016200*----------------------------------------------------------------*
016300 B150-ADD-NEIGHBOUR-ENTRY.
016400     SET WK-GRF-STA-NOT-FOUND TO TRUE.
016500     SET NBR-SX TO 1.
016600     SEARCH NBR-STATION VARYING NBR-SX
016700         AT END
016800             CONTINUE
016900         WHEN NBR-STA-ID (NBR-SX) = WK-GRF-FROM-ID
017000             SET WK-GRF-STA-FOUND TO TRUE
017100     END-SEARCH.
017200     IF  WK-GRF-STA-NOT-FOUND
017300         ADD 1 TO NBR-TAB-COUNT
017400         SET NBR-SX TO NBR-TAB-COUNT
017500         MOVE WK-GRF-FROM-ID TO NBR-STA-ID (NBR-SX)
017600         MOVE ZERO           TO NBR-COUNT (NBR-SX)
017700     END-IF.
017800*
017900     SET WK-GRF-NBR-NOT-FOUND TO TRUE.
018000     SET NBR-NX TO 1.
018100     SEARCH NBR-ENTRY (NBR-SX, NBR-NX) VARYING NBR-NX
018200         AT END
018300             CONTINUE
018400         WHEN NBR-NEIGHBOUR-ID (NBR-SX, NBR-NX) = WK-GRF-TO-ID
018500             SET WK-GRF-NBR-FOUND TO TRUE
018600     END-SEARCH.
018700     IF  WK-GRF-NBR-NOT-FOUND
018800          AND NBR-COUNT (NBR-SX) < 20
018900         ADD 1 TO NBR-COUNT (NBR-SX)
019000         SET NBR-NX TO NBR-COUNT (NBR-SX)
019100         MOVE WK-GRF-TO-ID TO NBR-NEIGHBOUR-ID (NBR-SX, NBR-NX)
019200         MOVE ZERO         TO NBR-EDGE-COUNT (NBR-SX, NBR-NX)
019300     END-IF.
019400*
019500     IF  NBR-EDGE-COUNT (NBR-SX, NBR-NX) < 8
019600         ADD 1 TO NBR-EDGE-COUNT (NBR-SX, NBR-NX)
019700         MOVE WK-GRF-TIME
019800           TO NBR-EDGE-TIME (NBR-SX, NBR-NX,
019900                              NBR-EDGE-COUNT (NBR-SX, NBR-NX))
020000     END-IF.
020100 B159-ADD-NEIGHBOUR-ENTRY-EX.
020200     EXIT.
020300*
020400******************************************************************
020500************** END OF PROGRAM SOURCE -  RNVGRF *****************
020600******************************************************************
