000100*----------------------------------------------------------------*
000200* RNVNBR - NEIGHBOUR-GRAPH ADJACENCY TABLE (DERIVED, NOT READ    *
000300*          FROM ANY FILE).  BUILT BY RNVGRF FROM RNV-CONNECTION- *
000400*          TABLE; SEARCHED BY RNVDJK DURING THE DIJKSTRA SCAN.   *
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                      *
000700*----------------------------------------------------------------*
000800* RTE001 - ACNTVK  - 14/03/1991 - INITIAL VERSION - ONE EDGE     *
000900*                    TIME PER NEIGHBOUR (FASTEST LINE ONLY).    *
001000* RTE044 - ACNDSL  - 23/05/1999 - KEEP ALL PARALLEL EDGE TIMES   *
001100*                    PER NEIGHBOUR INSTEAD OF JUST THE FASTEST   *
001200*                    ONE, SO A FUTURE "SHOW ALTERNATIVE LINES"   *
001300*                    REPORT CAN BE ADDED WITHOUT RE-READING       *
001400*                    CONNECTIONS. NBR-EDGE-TIME BECAME A TABLE.  *
001500* RTE093 - ACNDSL  - 14/07/2004 - RNV-NEIGHBOUR-TABLE-R'S RAW     *
001600*                    ENTRY WAS SIZED AGAINST AN OLD, SHORTER     *
001700*                    NBR-ENTRY - WIDEN IT TO MATCH THE CURRENT    *
001800*                    688-BYTE NBR-STATION ENTRY AND CORRECT THE  *
001900*                    LEADING FILLER TO NBR-TAB-COUNT'S REAL 4    *
002000*                    BYTES, OR THE "BLANK IN ONE MOVE" IN        *
002100*                    B900-CLEAR-GRAPH (RNVGRF) RUNS SHORT OF THE *
002200*                    ACTUAL TABLE - JIRA RTE-1143.                *
002300*----------------------------------------------------------------*
002400*
002500 01  RNV-NEIGHBOUR-TABLE.
002600     05  NBR-TAB-COUNT           PIC S9(05)     COMP.
002700     05  NBR-STATION             OCCURS 300 TIMES
002800                                  INDEXED BY NBR-SX.
002900         10  NBR-STA-ID          PIC X(04).
003000         10  NBR-COUNT           PIC S9(03)     COMP.
003100         10  NBR-ENTRY           OCCURS 20 TIMES
003200                                  INDEXED BY NBR-NX.
003300             15  NBR-NEIGHBOUR-ID  PIC X(04).
003400             15  NBR-EDGE-COUNT    PIC S9(02)   COMP.
003500             15  NBR-EDGE-TIME     OCCURS 8 TIMES
003600                                    PIC 9(03).
003700             15  FILLER            PIC X(04).
003800         10  FILLER              PIC X(02).
003900*
004000*  ALTERNATE RAW VIEW, USED ONLY BY B900-CLEAR-GRAPH (RNVGRF) TO
004100*  BLANK THE WHOLE ADJACENCY AREA IN ONE MOVE.
004200*
004300 01  RNV-NEIGHBOUR-TABLE-R REDEFINES RNV-NEIGHBOUR-TABLE.
004400     05  FILLER                  PIC X(04).
004500     05  NBR-STATION-RAW         OCCURS 300 TIMES
004600                                  PIC X(688).
