000100*----------------------------------------------------------------*
000200* RNVDJR - DIJKSTRA CALL RECORD - LINKAGE RECORD PASSED FROM     *
000300*          RNVPATH TO RNVDJK FOR EACH ROUTE-QUERY RECORD.        *
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:                                      *
000600*----------------------------------------------------------------*
000700* RTE001 - ACNTVK  - 14/03/1991 - INITIAL VERSION - PATH TABLE   *
000800*                    HELD 40 STATIONS, ENOUGH FOR ANY PAIR ON    *
000900*                    THE 1991 TIMETABLE.                         *
001000* RTE068 - ACNMWT  - 30/01/2002 - WIDEN WK-C-DJK-PATH-ENTRY FROM *
001100*                    40 TO 60 OCCURRENCES FOR THE JUBILEE LINE    *
001200*                    EXTENSION QUERIES.                          *
001300*----------------------------------------------------------------*
001400 01  WK-C-DJK-RECORD.
001500     05  WK-C-DJK-INPUT.
001600         10  WK-C-DJK-START-NAME PIC X(30).
001700         10  WK-C-DJK-END-NAME   PIC X(30).
001800     05  WK-C-DJK-OUTPUT.
001900         10  WK-C-DJK-FOUND-SW   PIC X(01).
002000             88  WK-C-DJK-PATH-FOUND        VALUE "Y".
002100             88  WK-C-DJK-PATH-NOT-FOUND    VALUE "N".
002200         10  WK-C-DJK-STA-COUNT  PIC S9(03) COMP.
002300         10  WK-C-DJK-TOTAL-TIME PIC 9(04).
002400         10  WK-C-DJK-PATH-ENTRY OCCURS 60 TIMES
002500                                  INDEXED BY DJK-PX.
002600             15  WK-C-DJK-PATH-ID    PIC X(04).
002700             15  WK-C-DJK-PATH-NAME  PIC X(30).
002800         10  WK-C-DJK-ERROR-CD   PIC X(07) VALUE SPACES.
002900         10  WK-C-DJK-FILE       PIC X(08).
003000         10  WK-C-DJK-MODE       PIC X(04).
003100         10  WK-C-DJK-KEY        PIC X(30).
003200         10  WK-C-DJK-FS         PIC X(02).
003300         10  FILLER              PIC X(05).
