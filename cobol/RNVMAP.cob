000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RNVMAP.
000500 AUTHOR.         TREVOR KIRBY TVK.
000600 INSTALLATION.   NETWORK SCHEDULING - BRANCH TRANSPORT DESK.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOAD THE STATION,
001200*               LINE AND CONNECTION MASTER FILES INTO THE
001300*               IN-MEMORY TABLES USED BY RNVGRF AND RNVDJK.
001400*               CALLED ONCE PER RUN BY RNVPATH BEFORE ANY
001500*               ROUTE QUERY IS PROCESSED.
001600*
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:                                      *
001900*----------------------------------------------------------------*
002000* TAG     DEV      DATE        DESCRIPTION                      *
002100* ------  -------  ----------  -------------------------------- *
002200* RTE001  ACNTVK   14/03/1991  INITIAL VERSION - STATIONS AND    *
002300*                              LINES ONLY, CONNECTIONS ADDED      *
002400*                              IN RTE002 BELOW.                   *
002500* RTE002  ACNTVK   02/04/1991  ADD CONNECTION LOAD AND ZONE      *
002600*                              DECODE PARAGRAPH A150.             *
002700*RTE014AW ACNMWT   02/11/1994  SHARE WK-C-END-OF-FILE WITH THE    *
002800*                              COMMON COPYBOOK INSTEAD OF A       *
002900*                              LOCAL SWITCH PER FILE.             *
003000* RTE026  ACNMWT   08/07/1996  BUILD ZONE-LO/ZONE-HI AT LOAD      *
003100*                              TIME - SEE RNVSTA HISTORY.         *
003200* Y2K001  TMPHSE   11/12/1998  YEAR 2000 REVIEW - NO 2-DIGIT      *
003300*                              YEAR FIELDS IN THIS PROGRAM. NO    *
003400*                              CHANGE REQUIRED. SIGNED OFF.       *
003500* RTE057  ACNDSL   19/06/2001  REJECT A CONNECTION RECORD WHOSE   *
003600*                              STATION ID IS NOT ON THE STATION   *
003700*                              TABLE INSTEAD OF ABENDING THE      *
003800*                              LOAD - JIRA RTE-884.                *
003900* RTE081  ACNDSL   03/02/2003  WIDEN STATION TABLE ENTRY TO 53    *
004000*                              BYTES - SEE RNVSTA HISTORY.         *
004100* RTE094  ACNDSL   28/07/2004  A310 WAS MOVING CON-FILE-LINE-ID    *
004200*                              STRAIGHT TO THE CONNECTION TABLE    *
004300*                              WITH NO LOOKUP - ADD A355 TO SEARCH *
004400*                              THE LINE TABLE THE SAME WAY A350    *
004500*                              ALREADY SEARCHES THE STATION TABLE, *
004600*                              AND REJECT THE RECORD IF THE LINE   *
004700*                              ID ISN'T ON FILE LINES - JIRA        *
004800*                              RTE-1151.                            *
004900*----------------------------------------------------------------*
005000 EJECT
005100**********************
005200 ENVIRONMENT DIVISION.
005300**********************
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-AS400.
005600 OBJECT-COMPUTER.  IBM-AS400.
005700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005800                   UPSI-0 IS UPSI-SWITCH-0
005900                     ON  STATUS IS U0-ON
006000                     OFF STATUS IS U0-OFF.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT STATIONS    ASSIGN TO STATIONS
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS  IS WK-C-FILE-STATUS.
006700     SELECT LINES       ASSIGN TO LINES
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS  IS WK-C-FILE-STATUS.
007000     SELECT CONNECTIONS ASSIGN TO CONNECTIONS
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS  IS WK-C-FILE-STATUS.
007300*
007400***************
007500 DATA DIVISION.
007600***************
007700 FILE SECTION.
007800**************
007900 FD  STATIONS
008000     LABEL RECORDS ARE OMITTED
008100     DATA RECORD IS STA-FILE-REC.
008200 01  STA-FILE-REC.
008300     05  STA-FILE-ID          PIC X(04).
008400     05  STA-FILE-NAME        PIC X(30).
008500     05  STA-FILE-ZONE        PIC 9(02)V9(01).
008600     05  FILLER               PIC X(01).
008700*
008800 FD  LINES
008900     LABEL RECORDS ARE OMITTED
009000     DATA RECORD IS LIN-FILE-REC.
009100 01  LIN-FILE-REC.
009200     05  LIN-FILE-ID          PIC X(04).
009300     05  LIN-FILE-NAME        PIC X(30).
009400     05  FILLER               PIC X(01).
009500*
009600 FD  CONNECTIONS
009700     LABEL RECORDS ARE OMITTED
009800     DATA RECORD IS CON-FILE-REC.
009900 01  CON-FILE-REC.
010000     05  CON-FILE-STA1-ID     PIC X(04).
010100     05  CON-FILE-STA2-ID     PIC X(04).
010200     05  CON-FILE-LINE-ID     PIC X(04).
010300     05  CON-FILE-TIME        PIC 9(03).
010400     05  FILLER               PIC X(01).
010500*
010600 WORKING-STORAGE SECTION.
010700*************************
010800 01  FILLER                   PIC X(24)   VALUE
010900     "** PROGRAM RNVMAP    **".
011000*
011100* ------------------ PROGRAM WORKING STORAGE -------------------*
011200 01  WK-C-COMMON.
011300     COPY RNVCMN.
011400*
011500 01  WK-C-EOF-SWITCHES.
011600     05  WK-C-STA-EOF-SW      PIC X(01)  VALUE "N".
011700         88  WK-C-STA-EOF               VALUE "Y".
011800     05  WK-C-LIN-EOF-SW      PIC X(01)  VALUE "N".
011900         88  WK-C-LIN-EOF               VALUE "Y".
012000     05  WK-C-CON-EOF-SW      PIC X(01)  VALUE "N".
012100         88  WK-C-CON-EOF                VALUE "Y".
012200     05  FILLER               PIC X(05).
012300*
012400*  ZONE-DECODE WORK AREA - SAME STORAGE AS STA-FILE-ZONE, SPLIT
012500*  INTO INTEGER AND FRACTION SO THE FRACTIONAL .5 MARKER CAN BE
012600*  TESTED WITHOUT AN INTRINSIC FUNCTION.
012700*
012800 01  WK-ZONE-WORK             PIC 9(02)V9(01).
012900 01  WK-ZONE-SPLIT REDEFINES WK-ZONE-WORK.
013000     05  WK-ZONE-INT          PIC 9(02).
013100     05  WK-ZONE-FRAC         PIC 9(01).
013200*
013300 01  WK-C-STA-FOUND-SW        PIC X(01).
013400     88  WK-C-STA-ID-FOUND              VALUE "Y".
013500     88  WK-C-STA-ID-NOT-FOUND          VALUE "N".
013600*
013700 01  WK-C-LIN-FOUND-SW        PIC X(01).
013800     88  WK-C-LIN-ID-FOUND              VALUE "Y".
013900     88  WK-C-LIN-ID-NOT-FOUND          VALUE "N".
014000*
014100*  STAND-ALONE SCRATCH COUNTER, NOT PART OF ANY PRINTED RECORD -
014200*  A310 ADDS ONE EACH TIME A CONNECTION RECORD IS DROPPED FOR AN
014300*  UNKNOWN STATION OR LINE ID, AND Z000 REPORTS IT BEFORE CLOSE
014400*  SO THE OPERATOR SEES A LOAD WAS SHORT WITHOUT WADING THROUGH
014500*  THE FULL FILE.
014600 77  WK-C-REJECT-COUNT        PIC S9(05)      COMP VALUE ZERO.
014700*
014800****************
014900 LINKAGE SECTION.
015000****************
015100     COPY RNVSTA.
015200     COPY RNVLIN.
015300     COPY RNVCON.
015400     COPY RNVNLR.
015500*
015600 EJECT
015700****************************************************************
015800 PROCEDURE DIVISION USING RNV-STATION-TABLE
015900                           RNV-LINE-TABLE
016000                           RNV-CONNECTION-TABLE
016100                           WK-C-NLR-RECORD.
016200****************************************************************
016300 MAIN-MODULE.
016400     PERFORM A900-CLEAR-TABLES
016500        THRU A900-CLEAR-TABLES-EX.
016600     PERFORM A000-OPEN-FILES
016700        THRU A099-OPEN-FILES-EX.
016800     IF  WK-C-NLR-NO-ERROR
016900         PERFORM A100-LOAD-STATIONS
017000            THRU A199-LOAD-STATIONS-EX
017100         PERFORM A200-LOAD-LINES
017200            THRU A299-LOAD-LINES-EX
017300         PERFORM A300-LOAD-CONNECTIONS
017400            THRU A399-LOAD-CONNECTIONS-EX
017500     END-IF.
017600     PERFORM Z000-END-PROGRAM-ROUTINE
017700        THRU Z099-END-PROGRAM-ROUTINE-EX.
017800     MOVE STA-TAB-COUNT    TO WK-C-NLR-STA-COUNT.
017900     MOVE LIN-TAB-COUNT    TO WK-C-NLR-LIN-COUNT.
018000     MOVE CON-TAB-COUNT    TO WK-C-NLR-CON-COUNT.
018100     GOBACK.
018200*
018300*----------------------------------------------------------------*
018400 A900-CLEAR-TABLES.
018500*----------------------------------------------------------------*
018600*    NO PARTIAL LOAD IS EVER LEFT BEHIND - ALL THREE TABLES ARE
018700*    BLANKED BEFORE A SINGLE RECORD IS READ, SO AN OPEN OR READ
018800*    FAILURE PARTWAY THROUGH LEAVES EMPTY TABLES, NOT STALE ONES.
018900     MOVE SPACES TO RNV-STATION-TABLE-R.
019000     MOVE SPACES TO RNV-CONNECTION-TABLE-R.
019100     MOVE ZERO   TO STA-TAB-COUNT LIN-TAB-COUNT CON-TAB-COUNT.
019200     MOVE ZERO   TO WK-C-REJECT-COUNT.
019300     MOVE " "    TO WK-C-NLR-ERROR-CD.
019400 A900-CLEAR-TABLES-EX.
019500     EXIT.
019600*
019700*----------------------------------------------------------------*
019800 A000-OPEN-FILES.
019900*----------------------------------------------------------------*
020000     OPEN INPUT STATIONS.
020100     IF  NOT WK-C-SUCCESSFUL
020200         DISPLAY "RNVMAP - OPEN FILE ERROR - STATIONS"
020300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020400         PERFORM A950-LOAD-ERROR
020500         GO TO A099-OPEN-FILES-EX
020600     END-IF.
020700     OPEN INPUT LINES.
020800     IF  NOT WK-C-SUCCESSFUL
020900         DISPLAY "RNVMAP - OPEN FILE ERROR - LINES"
021000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021100         CLOSE STATIONS
021200         PERFORM A950-LOAD-ERROR
021300         GO TO A099-OPEN-FILES-EX
021400     END-IF.
021500     OPEN INPUT CONNECTIONS.
021600     IF  NOT WK-C-SUCCESSFUL
021700         DISPLAY "RNVMAP - OPEN FILE ERROR - CONNECTIONS"
021800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021900         CLOSE STATIONS LINES
022000         PERFORM A950-LOAD-ERROR
022100     END-IF.
022200 A099-OPEN-FILES-EX.
022300     EXIT.
022400*
022500*----------------------------------------------------------------*
022600 A100-LOAD-STATIONS.
022700*----------------------------------------------------------------*
022800     SET STA-IX TO 1.
022900     PERFORM A105-READ-STATION.
023000     PERFORM A110-STORE-STATION
023100        THRU A110-STORE-STATION-EX
023200        UNTIL WK-C-STA-EOF.
023300 A199-LOAD-STATIONS-EX.
023400     EXIT.
023500*
023600 A105-READ-STATION.
023700     READ STATIONS
023800         AT END MOVE "Y" TO WK-C-STA-EOF-SW
023900     END-READ.
024000*
024100 A110-STORE-STATION.
024200     IF  STA-IX NOT > 300
024300         MOVE STA-FILE-ID    TO STA-TAB-ID (STA-IX)
024400         MOVE STA-FILE-NAME  TO STA-TAB-NAME (STA-IX)
024500         MOVE STA-FILE-ZONE  TO STA-TAB-ZONE-RAW (STA-IX)
024600         MOVE "Y"            TO STA-TAB-ACTIVE-SW (STA-IX)
024700         PERFORM A150-DECODE-ZONE
024800         SET STA-IX UP BY 1
024900         ADD 1 TO STA-TAB-COUNT
025000     END-IF.
025100     PERFORM A105-READ-STATION.
025200 A110-STORE-STATION-EX.
025300     EXIT.
025400*
025500*----------------------------------------------------------------*
025600*    ZONE DECODING - A RAW ZONE WITH A NON-ZERO FRACTION BELONGS
025700*    TO THE TWO INTEGER ZONES EITHER SIDE OF IT (E.G. 2.5 IS
025800*    ZONES 2 AND 3); AN INTEGRAL RAW ZONE BELONGS TO ITSELF ONLY.
025900*----------------------------------------------------------------*
026000 A150-DECODE-ZONE.
026100     MOVE STA-TAB-ZONE-RAW (STA-IX) TO WK-ZONE-WORK.
026200     IF  WK-ZONE-FRAC NOT = ZERO
026300         MOVE WK-ZONE-INT TO STA-TAB-ZONE-LO (STA-IX)
026400         COMPUTE STA-TAB-ZONE-HI (STA-IX) = WK-ZONE-INT + 1
026500         SET STA-TAB-DUAL-ZONE (STA-IX) TO TRUE
026600     ELSE
026700         MOVE WK-ZONE-INT TO STA-TAB-ZONE-LO (STA-IX)
026800         MOVE WK-ZONE-INT TO STA-TAB-ZONE-HI (STA-IX)
026900         SET STA-TAB-SINGLE-ZONE (STA-IX) TO TRUE
027000     END-IF.
027100*
027200*----------------------------------------------------------------*
027300 A200-LOAD-LINES.
027400*----------------------------------------------------------------*
027500     SET LIN-IX TO 1.
027600     PERFORM A205-READ-LINE.
027700     PERFORM A210-STORE-LINE
027800        THRU A210-STORE-LINE-EX
027900        UNTIL WK-C-LIN-EOF.
028000 A299-LOAD-LINES-EX.
028100     EXIT.
028200*
028300 A205-READ-LINE.
028400     READ LINES
028500         AT END MOVE "Y" TO WK-C-LIN-EOF-SW
028600     END-READ.
028700*
028800 A210-STORE-LINE.
028900     IF  LIN-IX NOT > 13
029000         MOVE LIN-FILE-ID   TO LIN-TAB-ID (LIN-IX)
029100         MOVE LIN-FILE-NAME TO LIN-TAB-NAME (LIN-IX)
029200         SET LIN-IX UP BY 1
029300         ADD 1 TO LIN-TAB-COUNT
029400     END-IF.
029500     PERFORM A205-READ-LINE.
029600 A210-STORE-LINE-EX.
029700     EXIT.
029800*
029900*----------------------------------------------------------------*
030000*    CONNECTIONS ARE STORED IN INPUT ORDER, UNEXPANDED (RNVGRF
030100*    DOES THE BIDIRECTIONAL EXPANSION).  AN UNKNOWN STATION OR
030200*    LINE ID IS SKIPPED, NOT ABENDED (RTE057, RTE094).
030300*----------------------------------------------------------------*
030400 A300-LOAD-CONNECTIONS.
030500*----------------------------------------------------------------*
030600     SET CON-IX TO 1.
030700     PERFORM A305-READ-CONNECTION.
030800     PERFORM A310-STORE-CONNECTION
030900        THRU A310-STORE-CONNECTION-EX
031000        UNTIL WK-C-CON-EOF.
031100 A399-LOAD-CONNECTIONS-EX.
031200     EXIT.
031300*
031400 A305-READ-CONNECTION.
031500     READ CONNECTIONS
031600         AT END MOVE "Y" TO WK-C-CON-EOF-SW
031700     END-READ.
031800*
031900 A310-STORE-CONNECTION.
032000     PERFORM A350-VALIDATE-STATIONS.
032100     PERFORM A355-VALIDATE-LINE.
032200     IF  WK-C-STA-ID-FOUND
032300          AND WK-C-LIN-ID-FOUND
032400          AND CON-IX NOT > 2000
032500         MOVE CON-FILE-STA1-ID TO CON-TAB-STA1-ID (CON-IX)
032600         MOVE CON-FILE-STA2-ID TO CON-TAB-STA2-ID (CON-IX)
032700         MOVE CON-FILE-LINE-ID TO CON-TAB-LINE-ID (CON-IX)
032800         MOVE CON-FILE-TIME    TO CON-TAB-TIME (CON-IX)
032900         SET CON-IX UP BY 1
033000         ADD 1 TO CON-TAB-COUNT
033100     ELSE
033200         ADD 1 TO WK-C-REJECT-COUNT
033300     END-IF.
033400     PERFORM A305-READ-CONNECTION.
033500 A310-STORE-CONNECTION-EX.
033600     EXIT.
033700*
033800 A350-VALIDATE-STATIONS.
033900     SET WK-C-STA-ID-NOT-FOUND TO TRUE.
034000     SET STA-IX2 TO 1.
034100     SEARCH STA-TAB-ENTRY VARYING STA-IX2
034200         AT END
034300             CONTINUE
034400         WHEN STA-TAB-ID (STA-IX2) = CON-FILE-STA1-ID
034500             SET WK-C-STA-ID-FOUND TO TRUE
034600     END-SEARCH.
034700     IF  WK-C-STA-ID-FOUND
034800         SET WK-C-STA-ID-NOT-FOUND TO TRUE
034900         SET STA-IX2 TO 1
035000         SEARCH STA-TAB-ENTRY VARYING STA-IX2
035100             AT END
035200                 CONTINUE
035300             WHEN STA-TAB-ID (STA-IX2) = CON-FILE-STA2-ID
035400                 SET WK-C-STA-ID-FOUND TO TRUE
035500         END-SEARCH
035600     END-IF.
035700*
035800 A355-VALIDATE-LINE.
035900*    RTE094 - SAME IDEA AS A350 ABOVE, BUT AGAINST FILE LINES -
036000*    A CONNECTION QUOTING A LINE THAT ISN'T ON THE LINE TABLE
036100*    IS JUST AS BAD AS ONE QUOTING AN UNKNOWN STATION.
036200     SET WK-C-LIN-ID-NOT-FOUND TO TRUE.
036300     SET LIN-IX2 TO 1.
036400     SEARCH LIN-TAB-ENTRY VARYING LIN-IX2
036500         AT END
036600             CONTINUE
036700         WHEN LIN-TAB-ID (LIN-IX2) = CON-FILE-LINE-ID
036800             SET WK-C-LIN-ID-FOUND TO TRUE
036900     END-SEARCH.
037000*
037100*----------------------------------------------------------------*
037200 A950-LOAD-ERROR.
037300*----------------------------------------------------------------*
037400*    UNREADABLE OR MISSING INPUT - REPORT IT AND LEAVE THE
037500*    TABLES EMPTY (THEY WERE ALREADY CLEARED BY A900 ABOVE).
037600     SET WK-C-NLR-LOAD-ERROR TO TRUE.
037700     MOVE "RNVMAP"  TO WK-C-NLR-FILE.
037800     MOVE "OPEN"    TO WK-C-NLR-MODE.
037900     MOVE WK-C-FILE-STATUS TO WK-C-NLR-FS.
038000*
038100*----------------------------------------------------------------*
038200 Z000-END-PROGRAM-ROUTINE.
038300*----------------------------------------------------------------*
038400     IF  WK-C-REJECT-COUNT NOT = ZERO
038500         DISPLAY "RNVMAP - CONNECTIONS REJECTED: " WK-C-REJECT-COUNT
038600     END-IF.
038700     IF  WK-C-NLR-NO-ERROR
038800         CLOSE STATIONS LINES CONNECTIONS
038900     END-IF.
039000 Z099-END-PROGRAM-ROUTINE-EX.
039100     EXIT.
039200*
039300******************************************************************
039400************** END OF PROGRAM SOURCE -  RNVMAP *****************
039500******************************************************************
