000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RNVDJK.
000500 AUTHOR.         TREVOR KIRBY TVK.
000600 INSTALLATION.   NETWORK SCHEDULING - BRANCH TRANSPORT DESK.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - FINDS THE FASTEST ROUTE BETWEEN
001200*               TWO NAMED STATIONS OVER THE NEIGHBOUR GRAPH BUILT
001300*               BY RNVGRF.  ONE CALL PER ROUTE-QUERY RECORD READ
001400*               BY RNVPATH.  CLASSIC DIJKSTRA MINIMUM-TIME SCAN -
001500*               NO INTERCHANGE PENALTY IS APPLIED.
001600*
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:                                      *
001900*----------------------------------------------------------------*
002000* TAG     DEV      DATE        DESCRIPTION                      *
002100* ------  -------  ----------  -------------------------------- *
002200* RTE001  ACNTVK   14/03/1991  INITIAL VERSION.                  *
002300* RTE014  ACNTVK   02/11/1994  SAME-STATION QUERY NOW SHORT-     *
002400*                              CIRCUITS BEFORE THE SCAN INSTEAD  *
002500*                              OF RUNNING DIJKSTRA ON A ONE-NODE *
002600*                              GRAPH - REQUEST FROM TIMETABLING. *
002700* Y2K003  TMPHSE   14/12/1998  YEAR 2000 REVIEW - NO DATE        *
002800*                              HANDLING IN THIS PROGRAM. NO      *
002900*                              CHANGE REQUIRED. SIGNED OFF.      *
003000* RTE044  ACNDSL   23/05/1999  WK-DJK-BEST-TIME NOW TAKES THE    *
003100*                              MINIMUM OF THE PARALLEL EDGE TIMES*
003200*                              HELD IN NBR-EDGE-TIME RATHER THAN *
003300*                              A SINGLE STORED TIME - SEE RNVGRF.*
003400* RTE068  ACNMWT   30/01/2002  WIDEN WK-C-DJK-PATH-ENTRY FROM     *
003500*                              40 TO 60 OCCURRENCES - SEE RNVDJR.*
003600* RTE079  ACNDSL   11/11/2002  STATION NAME LOOKUP NOW REJECTS    *
003700*                              UNKNOWN NAMES WITH ERROR CODE      *
003800*                              "NOTFOUND" INSTEAD OF ABENDING.    *
003900* RTE091  ACNDSL   14/07/2004  C600-RUN-DIJKSTRA'S EXIT TEST WAS   *
004000*                              READING WK-DJK-CURRENT-IX BEFORE   *
004100*                              THE SCAN EVER SET IT - THE LOOP     *
004200*                              NEVER RAN, EVERY QUERY WAS FALLING  *
004300*                              STRAIGHT THROUGH TO "NOPATH". PRIME *
004400*                              THE FIELD FROM WK-DJK-START-IX      *
004500*                              BEFORE THE PERFORM - JIRA RTE-1143. *
004600* RTE095  ACNDSL   02/08/2004  C300-RELAX-NEIGHBOURS WAS USING     *
004700*                              WK-DJK-CURRENT-IX (A STATION-TABLE  *
004800*                              SUBSCRIPT) DIRECTLY AS NBR-SX - THE  *
004900*                              NEIGHBOUR TABLE IS BUILT BY RNVGRF   *
005000*                              IN CONNECTIONS-FILE ORDER, NOT      *
005100*                              STATION-FILE ORDER, SO THE TWO      *
005200*                              SUBSCRIPTS ONLY LINE UP BY CHANCE.   *
005300*                              ADDED C280 TO TRANSLATE STA-TAB-ID   *
005400*                              (WK-DJK-CURRENT-IX) INTO ITS REAL    *
005500*                              NBR-STATION SLOT FIRST, THE SAME     *
005600*                              SHAPE OF LOOKUP C350 ALREADY DOES    *
005700*                              THE OTHER WAY - JIRA RTE-1158.       *
005800*----------------------------------------------------------------*
005900 EJECT
006000**********************
006100 ENVIRONMENT DIVISION.
006200**********************
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.  IBM-AS400.
006500 OBJECT-COMPUTER.  IBM-AS400.
006600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
006700*
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000*
007100***************
007200 DATA DIVISION.
007300***************
007400 FILE SECTION.
007500*
007600 WORKING-STORAGE SECTION.
007700*************************
007800 01  FILLER                   PIC X(24)   VALUE
007900     "** PROGRAM RNVDJK    **".
008000*
008100 01  WK-C-COMMON.
008200     COPY RNVCMN.
008300*
008400*  DIJKSTRA WORKING TABLES - ONE ENTRY PER STATION CURRENTLY
008500*  LOADED IN RNV-STATION-TABLE.  PARALLEL-INDEXED TO IT BY
008600*  STA-IX SO THE SAME SUBSCRIPT ADDRESSES A STATION IN EITHER
008700*  TABLE.
008800*
008900 01  WK-DJK-SCAN-TABLE.
009000     05  WK-DJK-ENTRY         OCCURS 300 TIMES
009100                               INDEXED BY DJK-WX.
009200         10  WK-DJK-BEST-TIME     PIC 9(04).
009300         10  WK-DJK-PREV-IX       PIC S9(05) COMP.
009400         10  WK-DJK-VISITED-SW    PIC X(01).
009500             88  WK-DJK-VISITED          VALUE "Y".
009600             88  WK-DJK-NOT-VISITED      VALUE "N".
009700         10  FILLER               PIC X(03).
009800*
009900*  RAW VIEW, USED ONLY TO BLANK/RESET THE SCAN TABLE IN ONE MOVE
010000*  AT THE START OF EACH QUERY.
010100*
010200 01  WK-DJK-SCAN-TABLE-R REDEFINES WK-DJK-SCAN-TABLE.
010300     05  WK-DJK-RAW-ENTRY     OCCURS 300 TIMES
010400                               PIC X(12).
010500*
010600 01  WK-DJK-WORK-AREA.
010700     05  WK-DJK-START-IX      PIC S9(05)    COMP.
010800     05  WK-DJK-END-IX        PIC S9(05)    COMP.
010900     05  WK-DJK-CURRENT-IX    PIC S9(05)    COMP.
011000     05  WK-DJK-CURRENT-TIME  PIC 9(04).
011100     05  WK-DJK-NEIGHBOUR-IX  PIC S9(05)    COMP.
011200     05  WK-DJK-EDGE-MINIMUM  PIC 9(04).
011300     05  WK-DJK-NEW-TIME      PIC 9(04).
011400     05  WK-DJK-VISITED-COUNT PIC S9(05)    COMP.
011500     05  WK-DJK-REVERSE-IX    PIC S9(03)    COMP.
011600     05  WK-DJK-SWAP-IX       PIC S9(03)    COMP.
011700     05  WK-DJK-SWAP-ID       PIC X(04).
011800     05  WK-DJK-SWAP-NAME     PIC X(30).
011900     05  WK-DJK-START-FOUND-SW PIC X(01).
012000         88  WK-DJK-START-FOUND          VALUE "Y".
012100         88  WK-DJK-START-NOT-FOUND       VALUE "N".
012200     05  WK-DJK-END-FOUND-SW  PIC X(01).
012300         88  WK-DJK-END-FOUND             VALUE "Y".
012400         88  WK-DJK-END-NOT-FOUND          VALUE "N".
012500     05  WK-DJK-NBR-FOUND-SW  PIC X(01).
012600         88  WK-DJK-NBR-FOUND             VALUE "Y".
012700         88  WK-DJK-NBR-NOT-FOUND         VALUE "N".
012800     05  WK-DJK-CUR-NBR-FOUND-SW PIC X(01).
012900         88  WK-DJK-CUR-NBR-FOUND         VALUE "Y".
013000         88  WK-DJK-CUR-NBR-NOT-FOUND     VALUE "N".
013100     05  FILLER               PIC X(03).
013200*
013300*  ALTERNATE VIEW OF THE HIGH-VALUE SENTINEL USED TO MARK A
013400*  STATION AS "NOT YET REACHED" DURING THE SCAN - KEPT AS A
013500*  SEPARATE REDEFINES SO THE SENTINEL CONSTANT IS VISIBLE ON
013600*  ITS OWN LINE OF THE DUMP, AS SYSOPS HAVE ASKED FOR BEFORE.
013700*
013800 01  WK-DJK-SENTINEL          PIC 9(04)     VALUE 9999.
013900 01  WK-DJK-SENTINEL-R REDEFINES WK-DJK-SENTINEL.
014000     05  FILLER               PIC X(04).
014100*
014200****************
014300 LINKAGE SECTION.
014400****************
014500     COPY RNVSTA.
014600     COPY RNVNBR.
014700     COPY RNVDJR.
014800*
014900 EJECT
015000****************************************************************
015100 PROCEDURE DIVISION USING RNV-STATION-TABLE
015200                           RNV-NEIGHBOUR-TABLE
015300                           WK-C-DJK-RECORD.
015400****************************************************************
015500 MAIN-MODULE.
015600     PERFORM C050-RESET-SCAN-TABLE
015700        THRU C050-RESET-SCAN-TABLE-EX.
015800     PERFORM C100-RESOLVE-NAMES
015900        THRU C199-RESOLVE-NAMES-EX.
016000     IF  WK-C-DJK-ERROR-CD = SPACES
016100         IF  WK-DJK-START-IX = WK-DJK-END-IX
016200             PERFORM C500-SAME-STATION
016300                THRU C599-SAME-STATION-EX
016400         ELSE
016500             PERFORM C600-RUN-DIJKSTRA
016600                THRU C699-RUN-DIJKSTRA-EX
016700         END-IF
016800     END-IF.
016900     GOBACK.
017000*
017100*----------------------------------------------------------------*
017200 C050-RESET-SCAN-TABLE.
017300*----------------------------------------------------------------*
017400     MOVE SPACES TO WK-DJK-SCAN-TABLE-R.
017500     MOVE " "    TO WK-C-DJK-ERROR-CD.
017600     SET WK-C-DJK-PATH-NOT-FOUND TO TRUE.
017700     MOVE ZERO   TO WK-C-DJK-STA-COUNT WK-C-DJK-TOTAL-TIME.
017800     PERFORM C060-RESET-ONE-ENTRY
017900        THRU C060-RESET-ONE-ENTRY-EX
018000        VARYING DJK-WX FROM 1 BY 1
018100        UNTIL DJK-WX > STA-TAB-COUNT.
018200 C050-RESET-SCAN-TABLE-EX.
018300     EXIT.
018400*
018500 C060-RESET-ONE-ENTRY.
018600     MOVE WK-DJK-SENTINEL TO WK-DJK-BEST-TIME (DJK-WX).
018700     MOVE ZERO            TO WK-DJK-PREV-IX (DJK-WX).
018800     SET WK-DJK-NOT-VISITED (DJK-WX) TO TRUE.
018900 C060-RESET-ONE-ENTRY-EX.
019000     EXIT.
019100*
019200*----------------------------------------------------------------*
019300*    LOOK UP THE TWO STATION NAMES SUPPLIED BY RNVPATH AGAINST
019400*    THE STATION TABLE.  AN UNKNOWN NAME IS REJECTED WITH ERROR
019500*    CODE "NOTFOUND" - THE CALLER DOES NOT ABEND ON A BAD QUERY.
019600*----------------------------------------------------------------*
019700 C100-RESOLVE-NAMES.
019800     SET WK-DJK-START-NOT-FOUND TO TRUE.
019900     SET WK-DJK-END-NOT-FOUND   TO TRUE.
020000     PERFORM C110-CHECK-ONE-NAME
020100        THRU C110-CHECK-ONE-NAME-EX
020200        VARYING STA-IX FROM 1 BY 1
020300        UNTIL STA-IX > STA-TAB-COUNT.
020400     IF  WK-DJK-START-NOT-FOUND OR WK-DJK-END-NOT-FOUND
020500         MOVE "NOTFOUND" TO WK-C-DJK-ERROR-CD
020600         SET WK-C-DJK-PATH-NOT-FOUND TO TRUE
020700     END-IF.
020800 C199-RESOLVE-NAMES-EX.
020900     EXIT.
021000*
021100 C110-CHECK-ONE-NAME.
021200     IF  STA-TAB-NAME (STA-IX) = WK-C-DJK-START-NAME
021300         SET WK-DJK-START-FOUND TO TRUE
021400         SET WK-DJK-START-IX TO STA-IX
021500     END-IF.
021600     IF  STA-TAB-NAME (STA-IX) = WK-C-DJK-END-NAME
021700         SET WK-DJK-END-FOUND TO TRUE
021800         SET WK-DJK-END-IX TO STA-IX
021900     END-IF.
022000 C110-CHECK-ONE-NAME-EX.
022100     EXIT.
022200*
022300*----------------------------------------------------------------*
022400*    START AND END NAME RESOLVE TO THE SAME STATION - THE PATH
022500*    IS THAT ONE STATION, ZERO MINUTES, NO SCAN REQUIRED.
022600*----------------------------------------------------------------*
022700 C500-SAME-STATION.
022800     SET WK-C-DJK-PATH-FOUND TO TRUE.
022900     MOVE 1    TO WK-C-DJK-STA-COUNT.
023000     MOVE ZERO TO WK-C-DJK-TOTAL-TIME.
023100     SET DJK-PX TO 1.
023200     MOVE STA-TAB-ID (WK-DJK-START-IX)
023300       TO WK-C-DJK-PATH-ID (DJK-PX).
023400     MOVE STA-TAB-NAME (WK-DJK-START-IX)
023500       TO WK-C-DJK-PATH-NAME (DJK-PX).
023600 C599-SAME-STATION-EX.
023700     EXIT.
023800*
023900*----------------------------------------------------------------*
024000*    THE DIJKSTRA MINIMUM-TIME SCAN PROPER.
024100*----------------------------------------------------------------*
024200 C600-RUN-DIJKSTRA.
024300     MOVE ZERO TO WK-DJK-BEST-TIME (WK-DJK-START-IX).
024400     MOVE ZERO TO WK-DJK-VISITED-COUNT.
024500*    RTE091 - PERFORM...UNTIL TESTS BEFORE THE FIRST PASS, SO
024600*    WK-DJK-CURRENT-IX MUST ALREADY BE A REAL, NON-ZERO STATION
024700*    SUBSCRIPT THE MOMENT THE SCAN BEGINS - C200-SELECT-MINIMUM
024800*    OVERWRITES IT ON ITS OWN FIRST PASS ANYWAY.
024900     MOVE WK-DJK-START-IX TO WK-DJK-CURRENT-IX.
025000*
025100     PERFORM C200-SELECT-MINIMUM
025200        THRU C299-SELECT-MINIMUM-EX
025300        UNTIL WK-DJK-VISITED-COUNT >= STA-TAB-COUNT
025400           OR WK-DJK-CURRENT-IX = ZERO
025500           OR WK-DJK-VISITED (WK-DJK-END-IX).
025600*
025700     IF  WK-DJK-VISITED (WK-DJK-END-IX)
025800         PERFORM C400-RECONSTRUCT-PATH
025900            THRU C499-RECONSTRUCT-PATH-EX
026000     ELSE
026100         MOVE "NOPATH  " TO WK-C-DJK-ERROR-CD
026200         SET WK-C-DJK-PATH-NOT-FOUND TO TRUE
026300     END-IF.
026400 C699-RUN-DIJKSTRA-EX.
026500     EXIT.
026600*
026700*----------------------------------------------------------------*
026800*    PICK THE UNVISITED STATION WITH THE SMALLEST BEST-TIME SO
026900*    FAR AND RELAX ITS NEIGHBOURS.  A STRICT "LESS THAN" TEST
027000*    (NEVER "LESS THAN OR EQUAL") KEEPS THE FIRST-FOUND ROUTE
027100*    ON A TIME TIE, SO TWO RUNS OF THE SAME QUERY ALWAYS GIVE
027200*    THE SAME ANSWER - TIMETABLING RELIES ON THIS.
027300*----------------------------------------------------------------*
027400 C200-SELECT-MINIMUM.
027500     MOVE ZERO TO WK-DJK-CURRENT-IX.
027600     MOVE WK-DJK-SENTINEL TO WK-DJK-CURRENT-TIME.
027700     PERFORM C210-CHECK-ONE-CANDIDATE
027800        THRU C210-CHECK-ONE-CANDIDATE-EX
027900        VARYING DJK-WX FROM 1 BY 1
028000        UNTIL DJK-WX > STA-TAB-COUNT.
028100     IF  WK-DJK-CURRENT-IX NOT = ZERO
028200         SET WK-DJK-VISITED (WK-DJK-CURRENT-IX) TO TRUE
028300         ADD 1 TO WK-DJK-VISITED-COUNT
028400         PERFORM C300-RELAX-NEIGHBOURS
028500            THRU C399-RELAX-NEIGHBOURS-EX
028600     END-IF.
028700 C299-SELECT-MINIMUM-EX.
028800     EXIT.
028900*
029000 C210-CHECK-ONE-CANDIDATE.
029100     IF  WK-DJK-NOT-VISITED (DJK-WX)
029200         AND WK-DJK-BEST-TIME (DJK-WX) < WK-DJK-CURRENT-TIME
029300         SET WK-DJK-CURRENT-IX TO DJK-WX
029400         MOVE WK-DJK-BEST-TIME (DJK-WX)
029500           TO WK-DJK-CURRENT-TIME
029600     END-IF.
029700 C210-CHECK-ONE-CANDIDATE-EX.
029800     EXIT.
029900*
030000*----------------------------------------------------------------*
030100*    WALK THE NEIGHBOUR LIST OF THE JUST-VISITED STATION, USING
030200*    THE MINIMUM OF EACH NEIGHBOUR'S PARALLEL-LINE EDGE TIMES.
030300*----------------------------------------------------------------*
030400 C300-RELAX-NEIGHBOURS.
030500     PERFORM C280-FIND-CURRENT-NBR-INDEX
030600        THRU C289-FIND-CURRENT-NBR-INDEX-EX.
030700     IF  WK-DJK-CUR-NBR-FOUND
030800         PERFORM C310-RELAX-ONE-NEIGHBOUR
030900            THRU C310-RELAX-ONE-NEIGHBOUR-EX
031000            VARYING NBR-NX FROM 1 BY 1
031100            UNTIL NBR-NX > NBR-COUNT (NBR-SX)
031200     END-IF.
031300 C399-RELAX-NEIGHBOURS-EX.
031400     EXIT.
031500*
031600*----------------------------------------------------------------*
031700*    RTE095 - NBR-STATION IS BUILT BY RNVGRF IN CONNECTIONS FIRST-
031800*    APPEARANCE ORDER, NOT STATION-FILE ORDER, SO WK-DJK-CURRENT-IX
031900*    (A STA-TAB-ENTRY SUBSCRIPT) CANNOT BE USED AS NBR-SX DIRECTLY -
032000*    TRANSLATE VIA THE STATION ID, THE SAME WAY C350 BELOW MAPS A
032100*    NEIGHBOUR ID BACK TO ITS STATION-TABLE SUBSCRIPT.
032200*----------------------------------------------------------------*
032300 C280-FIND-CURRENT-NBR-INDEX.
032400     SET WK-DJK-CUR-NBR-NOT-FOUND TO TRUE.
032500     SET NBR-SX TO 1.
032600     SEARCH NBR-STATION VARYING NBR-SX
032700         AT END
032800             CONTINUE
032900         WHEN NBR-STA-ID (NBR-SX) = STA-TAB-ID (WK-DJK-CURRENT-IX)
033000             SET WK-DJK-CUR-NBR-FOUND TO TRUE
033100     END-SEARCH.
033200 C289-FIND-CURRENT-NBR-INDEX-EX.
033300     EXIT.
033400*
033500 C310-RELAX-ONE-NEIGHBOUR.
033600     PERFORM C350-FIND-NEIGHBOUR-INDEX
033700        THRU C359-FIND-NEIGHBOUR-INDEX-EX.
033800     IF  WK-DJK-NBR-FOUND
033900         PERFORM C360-MINIMUM-EDGE-TIME
034000            THRU C369-MINIMUM-EDGE-TIME-EX
034100         COMPUTE WK-DJK-NEW-TIME =
034200             WK-DJK-CURRENT-TIME + WK-DJK-EDGE-MINIMUM
034300         IF  WK-DJK-NEW-TIME
034400              < WK-DJK-BEST-TIME (WK-DJK-NEIGHBOUR-IX)
034500             MOVE WK-DJK-NEW-TIME
034600               TO WK-DJK-BEST-TIME (WK-DJK-NEIGHBOUR-IX)
034700             SET WK-DJK-PREV-IX (WK-DJK-NEIGHBOUR-IX)
034800               TO WK-DJK-CURRENT-IX
034900         END-IF
035000     END-IF.
035100 C310-RELAX-ONE-NEIGHBOUR-EX.
035200     EXIT.
035300*
035400*----------------------------------------------------------------*
035500*    MAP NBR-ENTRY'S NEIGHBOUR-ID (A STATION ID) BACK TO ITS
035600*    SUBSCRIPT IN RNV-STATION-TABLE.
035700*----------------------------------------------------------------*
035800 C350-FIND-NEIGHBOUR-INDEX.
035900     SET WK-DJK-NBR-NOT-FOUND TO TRUE.
036000     SET STA-IX2 TO 1.
036100     SEARCH STA-TAB-ENTRY VARYING STA-IX2
036200         AT END
036300             CONTINUE
036400         WHEN STA-TAB-ID (STA-IX2)
036500                = NBR-NEIGHBOUR-ID (NBR-SX, NBR-NX)
036600             SET WK-DJK-NBR-FOUND TO TRUE
036700             SET WK-DJK-NEIGHBOUR-IX TO STA-IX2
036800     END-SEARCH.
036900 C359-FIND-NEIGHBOUR-INDEX-EX.
037000     EXIT.
037100*
037200*----------------------------------------------------------------*
037300*    SMALLEST OF THE (UP TO 8) PARALLEL EDGE TIMES HELD FOR THE
037400*    CURRENT NEIGHBOUR ENTRY.
037500*----------------------------------------------------------------*
037600 C360-MINIMUM-EDGE-TIME.
037700     MOVE WK-DJK-SENTINEL TO WK-DJK-EDGE-MINIMUM.
037800     PERFORM C365-CHECK-ONE-EDGE-TIME
037900        THRU C365-CHECK-ONE-EDGE-TIME-EX
038000        VARYING WK-DJK-REVERSE-IX FROM 1 BY 1
038100        UNTIL WK-DJK-REVERSE-IX > NBR-EDGE-COUNT (NBR-SX, NBR-NX).
038200 C369-MINIMUM-EDGE-TIME-EX.
038300     EXIT.
038400*
038500 C365-CHECK-ONE-EDGE-TIME.
038600     IF  NBR-EDGE-TIME (NBR-SX, NBR-NX, WK-DJK-REVERSE-IX)
038700          < WK-DJK-EDGE-MINIMUM
038800         MOVE NBR-EDGE-TIME (NBR-SX, NBR-NX, WK-DJK-REVERSE-IX)
038900           TO WK-DJK-EDGE-MINIMUM
039000     END-IF.
039100 C365-CHECK-ONE-EDGE-TIME-EX.
039200     EXIT.
039300*
039400*----------------------------------------------------------------*
039500*    WALK WK-DJK-PREV-IX BACKWARD FROM THE DESTINATION TO THE
039600*    ORIGIN, THEN REVERSE THE RESULT INTO WK-C-DJK-PATH-ENTRY SO
039700*    THE REPORT CAN PRINT ORIGIN FIRST.
039800*----------------------------------------------------------------*
039900 C400-RECONSTRUCT-PATH.
040000     MOVE ZERO TO WK-DJK-REVERSE-IX.
040100     MOVE WK-DJK-END-IX TO WK-DJK-CURRENT-IX.
040200     PERFORM C450-WALK-BACKWARD
040300        THRU C450-WALK-BACKWARD-EX
040400        UNTIL WK-DJK-CURRENT-IX = ZERO.
040500     MOVE WK-DJK-REVERSE-IX TO WK-C-DJK-STA-COUNT.
040600     MOVE WK-DJK-BEST-TIME (WK-DJK-END-IX)
040700       TO WK-C-DJK-TOTAL-TIME.
040800     SET WK-C-DJK-PATH-FOUND TO TRUE.
040900*
041000     PERFORM C460-SWAP-PATH-ENTRY
041100        THRU C460-SWAP-PATH-ENTRY-EX
041200        VARYING DJK-PX FROM 1 BY 1
041300        UNTIL DJK-PX > WK-C-DJK-STA-COUNT / 2.
041400 C499-RECONSTRUCT-PATH-EX.
041500     EXIT.
041600*
041700 C450-WALK-BACKWARD.
041800     ADD 1 TO WK-DJK-REVERSE-IX.
041900     SET DJK-PX TO WK-DJK-REVERSE-IX.
042000     MOVE STA-TAB-ID (WK-DJK-CURRENT-IX)
042100       TO WK-C-DJK-PATH-ID (DJK-PX).
042200     MOVE STA-TAB-NAME (WK-DJK-CURRENT-IX)
042300       TO WK-C-DJK-PATH-NAME (DJK-PX).
042400     IF  WK-DJK-CURRENT-IX = WK-DJK-START-IX
042500         MOVE ZERO TO WK-DJK-CURRENT-IX
042600     ELSE
042700         SET WK-DJK-CURRENT-IX
042800           TO WK-DJK-PREV-IX (WK-DJK-CURRENT-IX)
042900     END-IF.
043000 C450-WALK-BACKWARD-EX.
043100     EXIT.
043200*
043300 C460-SWAP-PATH-ENTRY.
043400     COMPUTE WK-DJK-SWAP-IX = WK-C-DJK-STA-COUNT - DJK-PX + 1.
043500     MOVE WK-C-DJK-PATH-ID (DJK-PX)   TO WK-DJK-SWAP-ID.
043600     MOVE WK-C-DJK-PATH-NAME (DJK-PX) TO WK-DJK-SWAP-NAME.
043700     MOVE WK-C-DJK-PATH-ID (WK-DJK-SWAP-IX)
043800       TO WK-C-DJK-PATH-ID (DJK-PX).
043900     MOVE WK-C-DJK-PATH-NAME (WK-DJK-SWAP-IX)
044000       TO WK-C-DJK-PATH-NAME (DJK-PX).
044100     MOVE WK-DJK-SWAP-ID   TO WK-C-DJK-PATH-ID (WK-DJK-SWAP-IX).
044200     MOVE WK-DJK-SWAP-NAME TO WK-C-DJK-PATH-NAME (WK-DJK-SWAP-IX).
044300 C460-SWAP-PATH-ENTRY-EX.
044400     EXIT.
044500*
044600******************************************************************
044700************** END OF PROGRAM SOURCE -  RNVDJK *****************
044800******************************************************************
